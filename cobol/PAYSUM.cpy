000100********
000200********  PAY-SUMMARY-DATA  -  ONE PERIOD'S DRIVER SALARY
000300********  FIGURES.  BUILT BY TXSLRYRP WHILE THE SHIFT FILE
000400********  IS READ, THEN PASSED BY REFERENCE TO TXSPAYSC SO
000500********  THE CALCULATOR CAN FILL IN THE PAY FIELDS.
000600********
000700 01  PAY-SUMMARY-DATA.
000800     05  PS-REPORT-PERIOD.
000900         07  PS-MIN-DATE            PIC X(10).
001000         07  PS-MAX-DATE            PIC X(10).
001100     05  PS-PERIOD-REDEF  REDEFINES PS-REPORT-PERIOD
001200                                    PIC X(20).
001300     05  PS-TOTAL-SALES             PIC 9(09).
001400     05  PS-SUM-NIGHT-H             PIC 9(04)V9(02) COMP-3.
001500     05  PS-SUM-OVER-H              PIC 9(04)V9(02) COMP-3.
001600     05  PS-BASE-PAY                PIC 9(07)       COMP-3.
001700     05  PS-NIGHT-PAY               PIC 9(07)       COMP-3.
001800     05  PS-OVER-PAY                PIC 9(07)       COMP-3.
001900     05  PS-TOTAL-PAY               PIC 9(08)       COMP-3.
002000     05  PS-DEDUCTION-REDEF
002100         REDEFINES PS-TOTAL-PAY     PIC X(05).
002200     05  PS-DEDUCTION               PIC 9(07)       COMP-3.
002300     05  PS-TAKE-HOME               PIC 9(08)       COMP-3.
002400     05  FILLER                     PIC X(02).
