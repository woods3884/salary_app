000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       TXSLRYRP.
000300 AUTHOR.           R J KOWALSKI.
000400 INSTALLATION.     METRO CAB ASSOCIATION - DATA PROCESSING.
000500 DATE-WRITTEN.     MARCH 21, 1986.
000600 DATE-COMPILED.
000700 SECURITY.         COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000******        M E T R O   C A B   A S S O C I A T I O N    ******
001100*                                                                *
001200*  THIS IS THE DRIVER SALARY PREDICTION RUN.  IT READS THE      *
001300*  SHIFT FILE PRODUCED BY THE GARAGE DISPATCH SYSTEM, ONE       *
001400*  RECORD PER DAY WORKED, DERIVES LATE-NIGHT AND OVERTIME       *
001500*  HOURS FOR EACH SHIFT, ACCUMULATES PERIOD TOTALS, CALLS THE   *
001600*  PAY CALCULATOR TO TURN THOSE TOTALS INTO A PREDICTED         *
001700*  PAYCHECK, AND PRINTS THE SALARY REPORT.                      *
001800*                                                                *
001900*  INPUT FILE  - DAILY SHIFT RECORDS (DATE, FARE REVENUE,       *
002000*              - GARAGE-OUT TIME, GARAGE-IN TIME)                *
002100*  OUTPUT FILE - SHIFT DETAIL LISTING                            *
002200*              - DRIVER SALARY REPORT                            *
002300*                                                                *
002400*  CALLS        TXSHRCLC - PER SHIFT HOURS CALCULATOR            *
002500*              TXSPAYSC - PERIOD PAY CALCULATOR                 *
002600*                                                                *
002700******************************************************************
002800*                   M O D I F I C A T I O N   L O G              *
002900*-----------------------------------------------------------------
003000* DATE      PGMR  TICKET   DESCRIPTION
003100*-----------------------------------------------------------------
003200* 03/21/86  RJK   DP-0412  INITIAL VERSION - READ SHIFT FILE,     03211986
003300*                          CALL TXSHRCLC PER SHIFT, CALL          03211986
003400*                          TXSPAYSC AT END OF FILE, PRINT         03211986
003500*                          SALARY REPORT.                         03211986
003600* 05/19/89  DLM   DP-0551  DETAIL LISTING ADDED PER PAYROLL       05191989
003700*                          AUDIT FINDING SO EACH SHIFT'S          05191989
003800*                          DERIVED HOURS CAN BE CHECKED BY        05191989
003900*                          HAND AGAINST THE PUNCH CARDS.          05191989
004000* 07/23/93  TAH   DP-0649  SALARY REPORT RELAID OUT TO SHOW       07231993
004100*                          NIGHT AND OVERTIME HOURS BESIDE        07231993
004200*                          THEIR ALLOWANCE AMOUNTS.               07231993
004300* 12/03/98  SRK   DP-0819  Y2K READINESS REVIEW - SHIFT DATE      12031998
004400*                          IS STORED AND COMPARED AS A FULL       12031998
004500*                          4-DIGIT-YEAR STRING, NO CHANGE         12031998
004600*                          REQUIRED.                              12031998
004700* 03/14/01  WJP   DP-0887  ANNUAL PROGRAM INVENTORY REVIEW -      03142001
004800*                          NO CHANGE REQUIRED.                    03142001
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SHIFT-FILE   ASSIGN TO SHIFTIN
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT DETAIL-FILE  ASSIGN TO DTLLIST
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT REPORT-FILE  ASSIGN TO SALRPT
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SHIFT-FILE
006700     LABEL RECORDS ARE STANDARD
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  SHIFT-RECORD               PIC X(27).
007100 FD  DETAIL-FILE
007200     LABEL RECORDS ARE STANDARD
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  DETAIL-RECORD              PIC X(80).
007600 FD  REPORT-FILE
007700     LABEL RECORDS ARE STANDARD
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REPORT-RECORD              PIC X(80).
008100 WORKING-STORAGE SECTION.
008200 01  SWITCHES.
008300     05  EOF-SW                 PIC X(01)  VALUE 'N'.
008400         88  END-OF-FILE                   VALUE 'Y'.
008500     05  FILLER                 PIC X(03).
008600*********
008700*********  ONE SHIFT'S WORKING DATA, WITH THE HOURS FIGURES
008800*********  TXSHRCLC DERIVES FROM THE GARAGE-OUT/GARAGE-IN
008900*********  TIMES.
009000*********
009100 COPY SHFTWK.
009200*********
009300*********  PERIOD TOTALS BUILT UP WHILE THE SHIFT FILE IS
009400*********  READ.  PASSED BY REFERENCE TO TXSPAYSC AT END OF
009500*********  FILE SO IT CAN FILL IN THE PAY FIELDS.
009600*********
009700 COPY PAYSUM.
009800*********
009900*********  BLANK LINE TO CONTROL SPACING OF THE DETAIL
010000*********  LISTING AND THE SALARY REPORT.
010100*********
010200 01  BLANK-LINE.
010300     05  FILLER                 PIC X(80)  VALUE SPACES.
010400*********
010500*********  SHIFT DETAIL LISTING - COLUMN HEADINGS.
010600*********
010700 01  DTL-HDR-LINE.
010800     05  FILLER                 PIC X(49)  VALUE
010900         'DATE        REVENUE OUT-TM IN-TM NIGHT-HR OVER-HR'.
011000     05  FILLER                 PIC X(31)  VALUE SPACES.
011100*********
011200*********  SHIFT DETAIL LISTING - ONE LINE PER SHIFT READ.
011300*********
011400 01  DTL-LINE.
011500     05  DTL-DATE               PIC X(10).
011600     05  FILLER                 PIC X(02)  VALUE SPACES.
011700     05  DTL-REVENUE            PIC Z,ZZZ,ZZ9.
011800     05  FILLER                 PIC X(02)  VALUE SPACES.
011900     05  DTL-OUT-TIME           PIC X(05).
012000     05  FILLER                 PIC X(02)  VALUE SPACES.
012100     05  DTL-IN-TIME            PIC X(05).
012200     05  FILLER                 PIC X(02)  VALUE SPACES.
012300     05  DTL-NIGHT-HOURS        PIC ZZ9.99.
012400     05  FILLER                 PIC X(02)  VALUE SPACES.
012500     05  DTL-OVER-HOURS         PIC ZZ9.99.
012600     05  FILLER                 PIC X(29)  VALUE SPACES.
012700*********
012800*********  SHIFT DETAIL LISTING - SINGLE TOTALS LINE PRINTED
012900*********  AFTER THE LAST SHIFT READ.
013000*********
013100 01  DTL-TOTAL-LINE.
013200     05  FILLER                 PIC X(10)  VALUE 'TOTALS'.
013300     05  FILLER                 PIC X(02)  VALUE SPACES.
013400     05  DTL-TOT-REVENUE        PIC ZZZ,ZZZ,ZZ9.
013500     05  FILLER                 PIC X(16)  VALUE SPACES.
013600     05  DTL-TOT-NIGHT          PIC ZZZ9.99.
013700     05  FILLER                 PIC X(02)  VALUE SPACES.
013800     05  DTL-TOT-OVER           PIC ZZZ9.99.
013900     05  FILLER                 PIC X(25)  VALUE SPACES.
014000*********
014100*********  SALARY REPORT - TITLE LINE.
014200*********
014300 01  RPT-TITLE-LINE.
014400     05  FILLER                 PIC X(30)  VALUE SPACES.
014500     05  FILLER                 PIC X(19)  VALUE
014600         'TAXI SALARY REPORT'.
014700     05  FILLER                 PIC X(31)  VALUE SPACES.
014800*********
014900*********  SALARY REPORT - PERIOD COVERED LINE.
015000*********
015100 01  RPT-PERIOD-LINE.
015200     05  FILLER                 PIC X(08)  VALUE SPACES.
015300     05  FILLER                 PIC X(08)  VALUE 'PERIOD: '.
015400     05  RPT-MIN-DATE           PIC X(10).
015500     05  FILLER                 PIC X(03)  VALUE ' - '.
015600     05  RPT-MAX-DATE           PIC X(10).
015700     05  FILLER                 PIC X(41)  VALUE SPACES.
015800*********
015900*********  SALARY REPORT - ONE LINE PER PAY COMPONENT.  THE
016000*********  PAREN FIELDS ARE LEFT BLANK EXCEPT ON THE NIGHT
016100*********  AND OVERTIME ALLOWANCE LINES.
016200*********
016300 01  RPT-AMOUNT-LINE.
016400     05  RPT-LABEL              PIC X(22).
016500     05  RPT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.
016600     05  FILLER                 PIC X(02)  VALUE SPACES.
016700     05  RPT-PAREN-OPEN         PIC X(01).
016800     05  RPT-HOURS-EDIT         PIC ZZZ9.9.
016900     05  RPT-PAREN-CLOSE        PIC X(03).
017000     05  FILLER                 PIC X(35)  VALUE SPACES.
017100*********
017200*********
017300*********
017400 PROCEDURE DIVISION.
017500 0000-MAINLINE.
017600     PERFORM 9000-OPEN-FILES.
017700     PERFORM 9200-INIT.
017800     PERFORM 8000-READ-SHIFT-RECORD.
017900     PERFORM 1000-PROCESS-SHIFT
018000         UNTIL END-OF-FILE.
018100     PERFORM 6000-WRITE-DETAIL-TOTALS.
018200     PERFORM 4000-CALL-PAY-CALCULATOR.
018300     PERFORM 5000-PRINT-SALARY-REPORT.
018400     PERFORM 9900-CLOSE-FILES.
018500     GOBACK.
018600*********
018700*********  ONE SHIFT RECORD - DERIVE ITS HOURS, ROLL IT INTO
018800*********  THE PERIOD TOTALS, ECHO IT TO THE DETAIL LISTING,
018900*********  THEN READ THE NEXT ONE.
019000*********
019100 1000-PROCESS-SHIFT.
019200     PERFORM 2000-CALC-SHIFT-HOURS.
019300     PERFORM 2500-ACCUMULATE-TOTALS.
019400     PERFORM 2600-TRACK-MIN-MAX-DATE.
019500     PERFORM 3000-WRITE-DETAIL-LINE.
019600     PERFORM 8000-READ-SHIFT-RECORD.
019700*********
019800*********  CALL THE SHIFT-HOURS CALCULATOR TO TURN THE
019900*********  GARAGE-OUT/GARAGE-IN TIMES INTO TOTAL, NIGHT AND
020000*********  OVERTIME HOURS FOR THIS ONE SHIFT.
020100*********
020200 2000-CALC-SHIFT-HOURS.
020300     CALL 'TXSHRCLC' USING SW-OUT-TIME,
020400                           SW-IN-TIME,
020500                           SW-TOTAL-HOURS,
020600                           SW-NIGHT-HOURS,
020700                           SW-OVER-HOURS.
020800*********
020900*********  ROLL THIS SHIFT'S REVENUE AND DERIVED HOURS INTO
021000*********  THE PERIOD TOTALS CARRIED IN PAY-SUMMARY-DATA.
021100*********
021200 2500-ACCUMULATE-TOTALS.
021300     ADD SW-REVENUE       TO PS-TOTAL-SALES.
021400     ADD SW-NIGHT-HOURS   TO PS-SUM-NIGHT-H.
021500     ADD SW-OVER-HOURS    TO PS-SUM-OVER-H.
021600*********
021700*********  KEEP THE EARLIEST AND LATEST SHIFT DATE SEEN SO
021800*********  THE REPORT CAN SHOW THE PERIOD COVERED.
021900*********
022000 2600-TRACK-MIN-MAX-DATE.
022100     IF SW-SHIFT-DATE LESS THAN PS-MIN-DATE
022200         MOVE SW-SHIFT-DATE TO PS-MIN-DATE.
022300     IF SW-SHIFT-DATE GREATER THAN PS-MAX-DATE
022400         MOVE SW-SHIFT-DATE TO PS-MAX-DATE.
022500*********
022600*********  ECHO THE SHIFT AND ITS DERIVED HOURS TO THE
022700*********  DETAIL LISTING.
022800*********
022900 3000-WRITE-DETAIL-LINE.
023000     MOVE SPACES              TO DTL-LINE.
023100     MOVE SW-SHIFT-DATE       TO DTL-DATE.
023200     MOVE SW-REVENUE          TO DTL-REVENUE.
023300     MOVE SW-OUT-TIME         TO DTL-OUT-TIME.
023400     MOVE SW-IN-TIME          TO DTL-IN-TIME.
023500     MOVE SW-NIGHT-HOURS      TO DTL-NIGHT-HOURS.
023600     MOVE SW-OVER-HOURS       TO DTL-OVER-HOURS.
023700     WRITE DETAIL-RECORD FROM DTL-LINE.
023800*********
023900*********  COLUMN HEADINGS FOR THE DETAIL LISTING - WRITTEN
024000*********  ONCE, BEFORE THE FIRST SHIFT IS READ.
024100*********
024200 3100-WRITE-DETAIL-HEADER.
024300     WRITE DETAIL-RECORD FROM DTL-HDR-LINE.
024400*********
024500*********  HAND THE PERIOD TOTALS TO THE PAY CALCULATOR.  ON
024600*********  RETURN PAY-SUMMARY-DATA HOLDS THE BASE PAY, NIGHT
024700*********  AND OVERTIME ALLOWANCES, GROSS PAY, DEDUCTION AND
024800*********  TAKE-HOME ESTIMATE.
024900*********
025000 4000-CALL-PAY-CALCULATOR.
025100     CALL 'TXSPAYSC' USING PAY-SUMMARY-DATA.
025200*********
025300*********  PRINT THE SALARY REPORT - HEADERS THEN ONE LINE
025400*********  PER PAY COMPONENT.
025500*********
025600 5000-PRINT-SALARY-REPORT.
025700     PERFORM 5100-PRINT-REPORT-HEADERS.
025800     PERFORM 5200-PRINT-PAY-LINES.
025900*********
026000*********
026100*********
026200 5100-PRINT-REPORT-HEADERS.
026300     WRITE REPORT-RECORD FROM RPT-TITLE-LINE
026400         AFTER ADVANCING TOP-OF-FORM.
026500     WRITE REPORT-RECORD FROM BLANK-LINE
026600         AFTER ADVANCING 1 LINE.
026700     MOVE PS-MIN-DATE TO RPT-MIN-DATE.
026800     MOVE PS-MAX-DATE TO RPT-MAX-DATE.
026900     WRITE REPORT-RECORD FROM RPT-PERIOD-LINE
027000         AFTER ADVANCING 1 LINE.
027100     WRITE REPORT-RECORD FROM BLANK-LINE
027200         AFTER ADVANCING 1 LINE.
027300*********
027400*********  SEVEN LINES - TOTAL SALES, COMMISSION BASE PAY,
027500*********  NIGHT ALLOWANCE, OVERTIME ALLOWANCE, GROSS PAY,
027600*********  THE DEDUCTION AND THE TAKE-HOME ESTIMATE.  THE
027700*********  NIGHT AND OVERTIME LINES ALSO SHOW THE HOURS THE
027800*********  ALLOWANCE WAS FIGURED ON.
027900*********
028000 5200-PRINT-PAY-LINES.
028100     MOVE SPACES               TO RPT-AMOUNT-LINE.
028200     MOVE 'TOTAL SALES'        TO RPT-LABEL.
028300     MOVE PS-TOTAL-SALES       TO RPT-AMOUNT.
028400     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
028500         AFTER ADVANCING 1 LINE.
028600
028700     MOVE SPACES               TO RPT-AMOUNT-LINE.
028800     MOVE 'COMMISSION BASE PAY' TO RPT-LABEL.
028900     MOVE PS-BASE-PAY          TO RPT-AMOUNT.
029000     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
029100         AFTER ADVANCING 1 LINE.
029200
029300     MOVE SPACES               TO RPT-AMOUNT-LINE.
029400     MOVE 'NIGHT ALLOWANCE'    TO RPT-LABEL.
029500     MOVE PS-NIGHT-PAY         TO RPT-AMOUNT.
029600     MOVE '('                  TO RPT-PAREN-OPEN.
029700     MOVE PS-SUM-NIGHT-H       TO RPT-HOURS-EDIT.
029800     MOVE ' H)'                TO RPT-PAREN-CLOSE.
029900     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
030000         AFTER ADVANCING 1 LINE.
030100
030200     MOVE SPACES               TO RPT-AMOUNT-LINE.
030300     MOVE 'OVERTIME ALLOWANCE' TO RPT-LABEL.
030400     MOVE PS-OVER-PAY          TO RPT-AMOUNT.
030500     MOVE '('                  TO RPT-PAREN-OPEN.
030600     MOVE PS-SUM-OVER-H        TO RPT-HOURS-EDIT.
030700     MOVE ' H)'                TO RPT-PAREN-CLOSE.
030800     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
030900         AFTER ADVANCING 1 LINE.
031000
031100     MOVE SPACES               TO RPT-AMOUNT-LINE.
031200     MOVE 'GROSS PAY'          TO RPT-LABEL.
031300     MOVE PS-TOTAL-PAY         TO RPT-AMOUNT.
031400     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
031500         AFTER ADVANCING 1 LINE.
031600
031700     MOVE SPACES               TO RPT-AMOUNT-LINE.
031800     MOVE 'DEDUCTION (11.5%)'  TO RPT-LABEL.
031900     MOVE PS-DEDUCTION         TO RPT-AMOUNT.
032000     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
032100         AFTER ADVANCING 1 LINE.
032200
032300     MOVE SPACES               TO RPT-AMOUNT-LINE.
032400     MOVE 'TAKE-HOME ESTIMATE' TO RPT-LABEL.
032500     MOVE PS-TAKE-HOME         TO RPT-AMOUNT.
032600     WRITE REPORT-RECORD FROM RPT-AMOUNT-LINE
032700         AFTER ADVANCING 1 LINE.
032800*********
032900*********  TOTALS LINE FOR THE DETAIL LISTING - REVENUE,
033000*********  NIGHT HOURS AND OVERTIME HOURS SUMMED OVER EVERY
033100*********  SHIFT READ.
033200*********
033300 6000-WRITE-DETAIL-TOTALS.
033400     MOVE SPACES               TO DTL-TOTAL-LINE.
033500     MOVE PS-TOTAL-SALES       TO DTL-TOT-REVENUE.
033600     MOVE PS-SUM-NIGHT-H       TO DTL-TOT-NIGHT.
033700     MOVE PS-SUM-OVER-H        TO DTL-TOT-OVER.
033800     WRITE DETAIL-RECORD FROM DTL-TOTAL-LINE.
033900*********
034000*********
034100*********
034200 8000-READ-SHIFT-RECORD.
034300     READ SHIFT-FILE INTO SHIFT-WORK-AREA
034400         AT END
034500             MOVE 'Y' TO EOF-SW.
034600*********
034700*********
034800*********
034900 9000-OPEN-FILES.
035000     OPEN INPUT  SHIFT-FILE.
035100     OPEN OUTPUT DETAIL-FILE.
035200     OPEN OUTPUT REPORT-FILE.
035300*********
035400*********  HIGH-VALUES/LOW-VALUES PRIME PS-MIN-DATE AND
035500*********  PS-MAX-DATE SO THE FIRST SHIFT READ ALWAYS SETS
035600*********  BOTH.
035700*********
035800 9200-INIT.
035900     MOVE HIGH-VALUES          TO PS-MIN-DATE.
036000     MOVE LOW-VALUES           TO PS-MAX-DATE.
036100     MOVE 0                    TO PS-TOTAL-SALES.
036200     MOVE 0                    TO PS-SUM-NIGHT-H.
036300     MOVE 0                    TO PS-SUM-OVER-H.
036400     PERFORM 3100-WRITE-DETAIL-HEADER.
036500*********
036600*********
036700*********
036800 9900-CLOSE-FILES.
036900     CLOSE SHIFT-FILE.
037000     CLOSE DETAIL-FILE.
037100     CLOSE REPORT-FILE.
