000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXSPAYSC.
000300 AUTHOR.        D L MARSH.
000400 INSTALLATION.  METRO CAB ASSOCIATION - DATA PROCESSING.
000500 DATE-WRITTEN.  APRIL 02, 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000******        M E T R O   C A B   A S S O C I A T I O N    ******
001100*                                                                *
001200*  THIS CALLED PROGRAM IS PART OF THE DRIVER SALARY              *
001300*  PREDICTION RUN.  GIVEN THE PERIOD TOTAL SALES, TOTAL          *
001400*  NIGHT HOURS AND TOTAL OVERTIME HOURS IT RETURNS THE           *
001500*  COMMISSION BASE PAY, NIGHT AND OVERTIME ALLOWANCES,           *
001600*  GROSS PAY, THE PAYROLL DEDUCTION AND TAKE-HOME PAY.           *
001700*                                                                *
001800*  CALLED FROM   TXSLRYRP                                        *
001900*                                                                *
002000******************************************************************
002100*                   M O D I F I C A T I O N   L O G              *
002200*-----------------------------------------------------------------
002300* DATE      PGMR  TICKET   DESCRIPTION
002400*-----------------------------------------------------------------
002500* 04/02/86  DLM   DP-0412  INITIAL VERSION - 9 STEP               04021986
002600*                          COMMISSION TABLE.                      04021986
002700* 02/11/91  DLM   DP-0602  COMMISSION TABLE REKEYED TO 11         02111991
002800*                          STEPS FOR NEW DISPATCH CONTRACT.       02111991
002900* 07/23/93  TAH   DP-0649  DEDUCTION RATE CHANGED FROM 10.0       07231993
003000*                          TO 11.5 PERCENT PER PAYROLL            07231993
003100*                          BULLETIN 93-6.                         07231993
003200* 12/03/98  SRK   DP-0819  Y2K READINESS REVIEW - NO DATE         12031998
003300*                          MATH IN THIS MODULE, NO CHANGE         12031998
003400*                          REQUIRED.                              12031998
003500* 11/18/03  WJP   DP-0944  ANNUAL PROGRAM INVENTORY REVIEW -      11182003
003600*                          NO CHANGE REQUIRED.                    11182003
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*********
004200*********  SALES RANGE AND THE 11 COMMISSION TIER BREAK
004300*********  POINTS.  SCANNED HIGH TO LOW - THE FIRST RANGE
004400*********  THAT TOTAL SALES FALLS IN FIXES THE BASE PAY.
004500*********  BELOW 400,000 NO TIER APPLIES AND BASE PAY IS 0.
004600*********
004700 01  WS-SALES-RANGE             PIC 9(09).
004800     88  TIER-11   VALUE 900000 THRU 999999999.
004900     88  TIER-10   VALUE 850000 THRU    899999.
005000     88  TIER-09   VALUE 800000 THRU    849999.
005100     88  TIER-08   VALUE 750000 THRU    799999.
005200     88  TIER-07   VALUE 700000 THRU    749999.
005300     88  TIER-06   VALUE 650000 THRU    699999.
005400     88  TIER-05   VALUE 600000 THRU    649999.
005500     88  TIER-04   VALUE 550000 THRU    599999.
005600     88  TIER-03   VALUE 500000 THRU    549999.
005700     88  TIER-02   VALUE 450000 THRU    499999.
005800     88  TIER-01   VALUE 400000 THRU    449999.
005900*********
006000*********  BASE PAY FOR EACH TIER, LOWEST TIER FIRST, SO
006100*********  TIER-IX LINES UP WITH THE 88-LEVELS ABOVE.
006200*********
006300 01  TIER-BASE-PAY-VALUES.
006400     05  FILLER    PIC 9(07)     VALUE 0122505.
006500     05  FILLER    PIC 9(07)     VALUE 0170255.
006600     05  FILLER    PIC 9(07)     VALUE 0211921.
006700     05  FILLER    PIC 9(07)     VALUE 0252054.
006800     05  FILLER    PIC 9(07)     VALUE 0288907.
006900     05  FILLER    PIC 9(07)     VALUE 0329678.
007000     05  FILLER    PIC 9(07)     VALUE 0369718.
007100     05  FILLER    PIC 9(07)     VALUE 0404286.
007200     05  FILLER    PIC 9(07)     VALUE 0438359.
007300     05  FILLER    PIC 9(07)     VALUE 0471015.
007400     05  FILLER    PIC 9(07)     VALUE 0508712.
007500 01  TIER-BASE-PAY-REDEFINED REDEFINES TIER-BASE-PAY-VALUES.
007600     05  TIER-BASE-PAY-OCCURS  PIC 9(07)
007700                               OCCURS 11 TIMES
007800                               INDEXED BY TIER-IX.
007900*********
008000*********  INTERMEDIATE RESULTS FOR THE NIGHT AND OVERTIME
008100*********  ALLOWANCES - BOTH ARE TRUNCATED TO WHOLE YEN.
008200*********
008300 01  WS-TIER-FOUND-SW           PIC X(01)  VALUE 'N'.
008400     88  WS-TIER-FOUND                     VALUE 'Y'.
008500 01  FILLER                     PIC X(04).
008600*********
008700*********
008800*********
008900 LINKAGE SECTION.
009000 COPY PAYSUM.
009100*********
009200*********
009300*********
009400 PROCEDURE DIVISION USING PAY-SUMMARY-DATA.
009500 0000-MAINLINE.
009600     PERFORM 1000-CALC-BASE-PAY.
009700     PERFORM 2000-CALC-NIGHT-AND-OT-PAY.
009800     PERFORM 3000-CALC-GROSS-DEDUCT-NET.
009900     GOBACK.
010000*********
010100*********  SCAN THE TIER TABLE HIGH TO LOW AND PICK UP THE
010200*********  BASE PAY FOR THE FIRST RANGE THAT FITS.  NO RANGE
010300*********  FITTING MEANS SALES ARE UNDER 400,000 - BASE
010400*********  PAY IS ZERO.
010500*********
010600 1000-CALC-BASE-PAY.
010700     MOVE 'N' TO WS-TIER-FOUND-SW.
010800     MOVE PS-TOTAL-SALES TO WS-SALES-RANGE.
010900     IF TIER-11
011000         SET TIER-IX TO 11
011100         MOVE 'Y' TO WS-TIER-FOUND-SW
011200     ELSE
011300     IF TIER-10
011400         SET TIER-IX TO 10
011500         MOVE 'Y' TO WS-TIER-FOUND-SW
011600     ELSE
011700     IF TIER-09
011800         SET TIER-IX TO 9
011900         MOVE 'Y' TO WS-TIER-FOUND-SW
012000     ELSE
012100     IF TIER-08
012200         SET TIER-IX TO 8
012300         MOVE 'Y' TO WS-TIER-FOUND-SW
012400     ELSE
012500     IF TIER-07
012600         SET TIER-IX TO 7
012700         MOVE 'Y' TO WS-TIER-FOUND-SW
012800     ELSE
012900     IF TIER-06
013000         SET TIER-IX TO 6
013100         MOVE 'Y' TO WS-TIER-FOUND-SW
013200     ELSE
013300     IF TIER-05
013400         SET TIER-IX TO 5
013500         MOVE 'Y' TO WS-TIER-FOUND-SW
013600     ELSE
013700     IF TIER-04
013800         SET TIER-IX TO 4
013900         MOVE 'Y' TO WS-TIER-FOUND-SW
014000     ELSE
014100     IF TIER-03
014200         SET TIER-IX TO 3
014300         MOVE 'Y' TO WS-TIER-FOUND-SW
014400     ELSE
014500     IF TIER-02
014600         SET TIER-IX TO 2
014700         MOVE 'Y' TO WS-TIER-FOUND-SW
014800     ELSE
014900     IF TIER-01
015000         SET TIER-IX TO 1
015100         MOVE 'Y' TO WS-TIER-FOUND-SW.
015200     IF WS-TIER-FOUND
015300         MOVE TIER-BASE-PAY-OCCURS (TIER-IX) TO PS-BASE-PAY
015400     ELSE
015500         MOVE 0 TO PS-BASE-PAY.
015600*********
015700*********  NIGHT ALLOWANCE IS 600 YEN PER NIGHT HOUR,
015800*********  OVERTIME ALLOWANCE IS 250 YEN PER OVERTIME
015900*********  HOUR - BOTH TRUNCATED TO WHOLE YEN (NO ROUNDED
016000*********  PHRASE - THE RECEIVING FIELDS HAVE NO DECIMAL
016100*********  PLACES SO THE FRACTION IS DROPPED).
016200*********
016300 2000-CALC-NIGHT-AND-OT-PAY.
016400     COMPUTE PS-NIGHT-PAY = PS-SUM-NIGHT-H * 600.
016500     COMPUTE PS-OVER-PAY  = PS-SUM-OVER-H  * 250.
016600*********
016700*********  GROSS PAY, THE 11.5 PERCENT DEDUCTION
016800*********  (TRUNCATED) AND THE TAKE-HOME ESTIMATE.
016900*********
017000 3000-CALC-GROSS-DEDUCT-NET.
017100     COMPUTE PS-TOTAL-PAY =
017200             PS-BASE-PAY + PS-NIGHT-PAY + PS-OVER-PAY.
017300     COMPUTE PS-DEDUCTION = PS-TOTAL-PAY * 0.115.
017400     COMPUTE PS-TAKE-HOME = PS-TOTAL-PAY - PS-DEDUCTION.
