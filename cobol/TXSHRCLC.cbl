000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXSHRCLC.
000300 AUTHOR.        R J KOWALSKI.
000400 INSTALLATION.  METRO CAB ASSOCIATION - DATA PROCESSING.
000500 DATE-WRITTEN.  MARCH 21, 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000******        M E T R O   C A B   A S S O C I A T I O N    ******
001100*                                                                *
001200*  THIS CALLED PROGRAM IS PART OF THE DRIVER SALARY              *
001300*  PREDICTION RUN.  GIVEN ONE SHIFT'S GARAGE-OUT AND             *
001400*  GARAGE-IN TIME, IT RETURNS TOTAL HOURS, LATE-NIGHT            *
001500*  HOURS (22:00-05:00) AND OVERTIME HOURS (OVER 9 HOURS).        *
001600*                                                                *
001700*  CALLED FROM   TXSLRYRP                                        *
001800*                                                                *
001900******************************************************************
002000*                   M O D I F I C A T I O N   L O G              *
002100*-----------------------------------------------------------------
002200* DATE      PGMR  TICKET   DESCRIPTION
002300*-----------------------------------------------------------------
002400* 03/21/86  RJK   DP-0412  INITIAL VERSION - STRAIGHT             03211986
002500*                          END-MINUS-START HOUR COUNT.            03211986
002600* 09/02/87  RJK   DP-0488  ADDED MIDNIGHT WRAP - GARAGE-IN        09021987
002700*                          TIME ON OR BEFORE GARAGE-OUT TIME      09021987
002800*                          MEANS SHIFT ENDS NEXT DAY.             09021987
002900* 05/19/89  DLM   DP-0551  REWROTE NIGHT HOURS TO STEP THE        05191989
003000*                          SHIFT IN 30 MINUTE BLOCKS PER          05191989
003100*                          PAYROLL AUDIT FINDING - EXACT          05191989
003200*                          OVERLAP LOGIC DID NOT MATCH WHAT       05191989
003300*                          TIMEKEEPING PAID ON OFF-GRID           05191989
003400*                          PUNCH TIMES.                           05191989
003500* 07/23/93  TAH   DP-0649  OVERTIME THRESHOLD CONFIRMED AT        07231993
003600*                          9 HOURS PER CURRENT CONTRACT.          07231993
003700* 12/03/98  SRK   DP-0819  Y2K READINESS REVIEW - NO DATE         12031998
003800*                          MATH IN THIS MODULE, NO CHANGE         12031998
003900*                          REQUIRED.                              12031998
004000* 06/05/02  WJP   DP-0901  ANNUAL PROGRAM INVENTORY REVIEW -      06052002
004100*                          NO CHANGE REQUIRED.                    06052002
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*********
004700*********  MINUTE-OF-DAY WORK FIELDS FOR THE SHIFT BEING
004800*********  TIMED AND FOR THE 30-MINUTE STEP WALKING IT.
004900*********
005000 01  WS-WORK-FIELDS.
005100     05  WS-START-MINUTES       PIC 9(04)       COMP.
005200     05  WS-END-MINUTES         PIC 9(04)       COMP.
005300     05  WS-STEP-START-MIN      PIC 9(04)       COMP.
005400     05  WS-STEP-END-MIN        PIC 9(04)       COMP.
005500     05  WS-CLOCK-MIN           PIC 9(04)       COMP.
005600     05  WS-CLOCK-REM           PIC 9(02)       COMP.
005700     05  WS-STEP-HOUR           PIC 9(02)       COMP.
005800     05  WS-NIGHT-MINUTES       PIC 9(05)       COMP.
005900     05  WS-OVERLAP-MIN         PIC 9(04)       COMP.
006000     05  WS-OVER-RAW            PIC S9(03)V9(02) COMP-3.
006100     05  WS-OVER-DUMP REDEFINES WS-OVER-RAW
006200                                PIC X(03).
006300     05  FILLER                 PIC X(05).
006400*********
006500*********
006600*********
006700 LINKAGE SECTION.
006800 01  LK-OUT-TIME                PIC X(05).
006900 01  LK-OUT-TIME-R   REDEFINES  LK-OUT-TIME.
007000     05  LK-OUT-HH              PIC 9(02).
007100     05  FILLER                 PIC X(01).
007200     05  LK-OUT-MM              PIC 9(02).
007300 01  LK-IN-TIME                 PIC X(05).
007400 01  LK-IN-TIME-R    REDEFINES  LK-IN-TIME.
007500     05  LK-IN-HH               PIC 9(02).
007600     05  FILLER                 PIC X(01).
007700     05  LK-IN-MM               PIC 9(02).
007800 01  LK-TOTAL-HOURS             PIC 9(02)V9(02).
007900 01  LK-NIGHT-HOURS             PIC 9(02)V9(02).
008000 01  LK-OVER-HOURS              PIC 9(02)V9(02).
008100*********
008200*********
008300*********
008400 PROCEDURE DIVISION USING LK-OUT-TIME,
008500                          LK-IN-TIME,
008600                          LK-TOTAL-HOURS,
008700                          LK-NIGHT-HOURS,
008800                          LK-OVER-HOURS.
008900 0000-MAINLINE.
009000     PERFORM 1000-CALC-TOTAL-HOURS.
009100     PERFORM 2000-CALC-NIGHT-HOURS.
009200     PERFORM 3000-CALC-OVER-HOURS.
009300     GOBACK.
009400*********
009500*********  TOTAL HOURS.  IF THE GARAGE-IN TIME IS ON OR
009600*********  BEFORE THE GARAGE-OUT TIME THE SHIFT RAN PAST
009700*********  MIDNIGHT, SO BUMP THE END TIME A FULL DAY.
009800*********
009900 1000-CALC-TOTAL-HOURS.
010000     COMPUTE WS-START-MINUTES =
010100             (LK-OUT-HH * 60) + LK-OUT-MM.
010200     COMPUTE WS-END-MINUTES =
010300             (LK-IN-HH * 60) + LK-IN-MM.
010400     IF WS-END-MINUTES NOT GREATER THAN WS-START-MINUTES
010500         ADD 1440 TO WS-END-MINUTES.
010600     COMPUTE LK-TOTAL-HOURS ROUNDED =
010700             (WS-END-MINUTES - WS-START-MINUTES) / 60.
010800*********
010900*********  NIGHT HOURS.  WALK THE SHIFT FROM START TO END
011000*********  IN 30 MINUTE STEPS.  A STEP COUNTS AS NIGHT TIME
011100*********  WHEN ITS START INSTANT FALLS IN THE 22:00-05:00
011200*********  WINDOW - ONLY THE STEP-START HOUR IS TESTED, PER
011300*********  THE DP-0551 AUDIT FINDING.
011400*********
011500 2000-CALC-NIGHT-HOURS.
011600     MOVE WS-START-MINUTES TO WS-STEP-START-MIN.
011700     MOVE 0 TO WS-NIGHT-MINUTES.
011800     PERFORM 2100-STEP-THE-SHIFT
011900         UNTIL WS-STEP-START-MIN NOT LESS THAN
012000               WS-END-MINUTES.
012100     COMPUTE LK-NIGHT-HOURS ROUNDED =
012200             WS-NIGHT-MINUTES / 60.
012300*********
012400 2100-STEP-THE-SHIFT.
012500     COMPUTE WS-STEP-END-MIN = WS-STEP-START-MIN + 30.
012600     IF WS-STEP-END-MIN GREATER THAN WS-END-MINUTES
012700         MOVE WS-END-MINUTES TO WS-STEP-END-MIN.
012800     PERFORM 2150-GET-STEP-START-HOUR.
012900     IF WS-STEP-HOUR NOT LESS THAN 22
013000             OR WS-STEP-HOUR LESS THAN 5
013100         COMPUTE WS-OVERLAP-MIN =
013200                 WS-STEP-END-MIN - WS-STEP-START-MIN
013300         ADD WS-OVERLAP-MIN TO WS-NIGHT-MINUTES.
013400     ADD 30 TO WS-STEP-START-MIN.
013500*********
013600*********  REDUCE THE STEP-START MINUTE-OF-RUN TO A CLOCK
013700*********  HOUR (0-23) SO THE NIGHT WINDOW TEST CAN BE MADE.
013800*********
013900 2150-GET-STEP-START-HOUR.
014000     MOVE WS-STEP-START-MIN TO WS-CLOCK-MIN.
014100     IF WS-CLOCK-MIN NOT LESS THAN 1440
014200         SUBTRACT 1440 FROM WS-CLOCK-MIN.
014300     DIVIDE WS-CLOCK-MIN BY 60
014400         GIVING WS-STEP-HOUR
014500         REMAINDER WS-CLOCK-REM.
014600*********
014700*********  OVERTIME HOURS - ANYTHING OVER A 9 HOUR SHIFT,
014800*********  FLOORED AT ZERO.
014900*********
015000 3000-CALC-OVER-HOURS.
015100     COMPUTE WS-OVER-RAW ROUNDED =
015200             LK-TOTAL-HOURS - 9.00.
015300     IF WS-OVER-RAW LESS THAN 0
015400         MOVE 0 TO LK-OVER-HOURS
015500     ELSE
015600         MOVE WS-OVER-RAW TO LK-OVER-HOURS.
