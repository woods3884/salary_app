000100********
000200********  SHIFT WORK AREA.  HOLDS ONE DRIVER'S DAILY SHIFT
000300********  RECORD AS READ FROM THE SHIFT FILE, PLUS THE HOURS
000400********  FIGURES DERIVED FROM IT BY TXSHRCLC.  THE DATE,
000500********  OUT-TIME AND IN-TIME GROUPS ARE EACH REDEFINED SO
000600********  THE CALLING PROGRAM AND TXSHRCLC CAN GET AT THE
000700********  YEAR/MONTH/DAY AND HOUR/MINUTE PIECES WITHOUT
000800********  UNSTRING-ING THEM ON EVERY CALL.
000900********
001000 01  SHIFT-WORK-AREA.
001100     05  SW-SHIFT-DATE              PIC X(10).
001200     05  SW-SHIFT-DATE-R  REDEFINES SW-SHIFT-DATE.
001300         10  SW-DATE-CCYY           PIC X(04).
001400         10  FILLER                 PIC X(01).
001500         10  SW-DATE-MM             PIC X(02).
001600         10  FILLER                 PIC X(01).
001700         10  SW-DATE-DD             PIC X(02).
001800     05  SW-REVENUE                 PIC 9(07).
001900     05  SW-OUT-TIME                PIC X(05).
002000     05  SW-OUT-TIME-R    REDEFINES SW-OUT-TIME.
002100         10  SW-OUT-HH              PIC 9(02).
002200         10  FILLER                 PIC X(01).
002300         10  SW-OUT-MM              PIC 9(02).
002400     05  SW-IN-TIME                 PIC X(05).
002500     05  SW-IN-TIME-R     REDEFINES SW-IN-TIME.
002600         10  SW-IN-HH               PIC 9(02).
002700         10  FILLER                 PIC X(01).
002800         10  SW-IN-MM               PIC 9(02).
002900     05  SW-DERIVED-HOURS.
003000         10  SW-TOTAL-HOURS         PIC 9(02)V9(02).
003100         10  SW-NIGHT-HOURS         PIC 9(02)V9(02).
003200         10  SW-OVER-HOURS          PIC 9(02)V9(02).
003300     05  FILLER                     PIC X(05).
